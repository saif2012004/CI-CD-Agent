000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  POLCHECK.
000400       AUTHOR. MARY DENISE PARKS.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/18/89.
000700       DATE-COMPILED. 02/18/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    REMARKS.
001200*
001300*        CALLED ONCE PER PIPELINE-RUN RECORD BY PIPANLZ.  RUNS THE
001400*        SIX GUARDIAN POLICY CHECKS AGAINST THE RECORD PASSED IN,
001500*        BUILDS THE ANOMALY TABLE, CLASSIFIES THE OVERALL SEVERITY,
001600*        DECIDES ESCALATION, AND BUILDS THE RECOMMENDATION TEXT.
001700*        PURE CALCULATION -- NO FILE SECTION, NO I/O OF ANY KIND.
001800*        SAME SHAPE AS CLCLBCST, JUST A BIGGER LINKAGE RECORD AND
001900*        MORE PARAGRAPHS ON THE DISPATCH CHAIN.
002000*
002100*        POLICY PARAMETERS (PROTECTED-BRANCH LIST, MINIMUM
002200*        REVIEWERS, MINIMUM COVERAGE, MAXIMUM DURATION) ARE SHOP
002300*        CONSTANTS BUILT RIGHT INTO WORKING-STORAGE BELOW -- THEY
002400*        ARE NOT CARRIED ON A PARAMETER FILE OR A DB2 TABLE.  IF
002500*        THE POLICY CHANGES, THIS PROGRAM GETS RECOMPILED.
002600*
002700*    HISTORY OF CHANGE
002800*    ----------------
002900*    02/18/89  MDP  ORIGINAL PROGRAM (REQ 40552)                  REQ40552
003000*    11/02/07  RBW  ADDED 300-CHECK-SECURITY-VULNS -- VULN FEED   CR110207
003100*                   FROM THE SCANNER WAS NOT BEING LOOKED AT
003200*    07/30/08  MDP  Y2K+ -- NO DATE ARITHMETIC IN THIS PROGRAM,   CR073008
003300*                   REVIEWED, NO CHANGE REQUIRED
003400*    04/14/11  JJH  REQ 41190 -- SPLIT OUT 350-SEARCH-PROTECTED-  REQ41190
003500*                   BRANCH SO 400 AND 500 SHARE ONE TABLE LOOKUP
003600*                   INSTEAD OF TWO
003700*    09/02/13  RBW  REQ 42007 -- "CRITICAL OR 3-OR-MORE ANOMALIES"REQ42007
003800*                   RULE ADDED TO 700-CLASSIFY-SEVERITY PER RISK
003900*                   MANAGEMENT REQUEST
003950*    03/11/15  RBW  REQ 42201 -- WS-RECO-LINE-LK WAS OVERFLOWING  REQ42201
003960*                   ON RUNS WITH A FULL SET OF ANOMALIES, WIDENED
003970*                   FROM 15 TO 20 OCCURRENCES.  PIPANLZ'S MATCHING
003980*                   TABLE WIDENED THE SAME DAY, SAME REQUEST
004000******************************************************************
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-390.
004400       OBJECT-COMPUTER. IBM-390.
004900       INPUT-OUTPUT SECTION.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300
005400       WORKING-STORAGE SECTION.
005500*
005600*    POLICY CONSTANTS
005700*
005800       01  WS-POLICY-CONSTANTS.
005900           05  WS-MIN-REVIEWERS        PIC 9(03) COMP VALUE 1.
006000           05  WS-MIN-COVERAGE-PCT     PIC 9(03)V99 VALUE 80.00.
006100           05  WS-MAX-DURATION-SECS    PIC 9(06) COMP VALUE 600.
006200           05  FILLER                  PIC X(02) VALUE SPACES.
006300*
006400*    PROTECTED-BRANCH TABLE -- REDEFINES #1.  SAME SHAPE AS
006500*    PATSRCH'S TREATMENT-CODE TABLE, BUILT FROM VALUE CLAUSES
006600*    INSTEAD OF LOADED FROM A FILE SINCE THE LIST IS A CONSTANT.
006700*
006800       01  WS-PROTECTED-BRANCH-VALUES.
006900           05  FILLER                  PIC X(10) VALUE "MAIN".
007000           05  FILLER                  PIC X(10) VALUE "MASTER".
007100           05  FILLER                  PIC X(10) VALUE "DEVELOP".
007200       01  WS-PROTECTED-BRANCH-TABLE REDEFINES
007300               WS-PROTECTED-BRANCH-VALUES.
007400           05  WS-PROTECTED-BRANCH-ENTRY PIC X(10)
007500                   OCCURS 3 TIMES INDEXED BY PBR-IDX.
007600*
007700*    RECOMMENDED-ACTION TEXT TABLE -- REDEFINES #2.  ONE ROW PER
007800*    DISTINCT ANOMALY TYPE THAT DRIVES AN ACTION LINE.  LOOKED UP
007900*    BY 820-ADD-ACTION-LINE, SAME SEARCH-A-LOADED-TABLE IDIOM AS
008000*    PATSRCH/TRMTSRCH BUT AGAINST A CONSTANT TABLE.
008100*
008200       01  WS-ACTION-TEXT-VALUES.
008300           05  FILLER                  PIC X(30)
008400                   VALUE "SECURITY-VULNERABILITY".
008500           05  FILLER                  PIC X(60)
008600           VALUE "Update dependencies to patch security vul
008650-        "nerabilities".
008700           05  FILLER                  PIC X(30)
008800                   VALUE "BRANCH-PROTECTION-VIOLATION".
008900           05  FILLER                  PIC X(60)
009000           VALUE "Revert direct push and create a pull req
009050-        "uest instead".
009100           05  FILLER                  PIC X(30)
009200                   VALUE "INSUFFICIENT-TEST-COVERAGE".
009300           05  FILLER                  PIC X(60)
009400               VALUE "Add more unit tests to meet coverage requirements".
009500           05  FILLER                  PIC X(30)
009600                   VALUE "PR-APPROVAL-ISSUE".
009700           05  FILLER                  PIC X(60)
009800                   VALUE "Obtain required PR approvals before merging".
009900           05  FILLER                  PIC X(30)
010000                   VALUE "BUILD-FAILURE".
010100           05  FILLER                  PIC X(60)
010200                   VALUE "Fix failing tests and build errors".
010300           05  FILLER                  PIC X(30)
010400                   VALUE "EXCESSIVE-DURATION".
010500           05  FILLER                  PIC X(60)
010600               VALUE "Optimize build pipeline to reduce execution time".
010700       01  WS-ACTION-TEXT-TABLE REDEFINES WS-ACTION-TEXT-VALUES.
010800           05  WS-ACTION-ENTRY OCCURS 6 TIMES INDEXED BY ACT-IDX.
010900               10  WS-ACTION-CODE      PIC X(30).
011000               10  WS-ACTION-LINE      PIC X(60).
011100*
011200*    SEVERITY-COUNT WORK AREA -- REDEFINES #3.  ONE COUNTER PER
011300*    SEVERITY, INCREMENTED BY 900-ADD-ANOMALY AS EACH ANOMALY IS
011400*    FILED, THEN READ BACK BY 700-CLASSIFY-SEVERITY.
011500*
011600       01  WS-SEVERITY-COUNTS.
011700           05  WS-CRITICAL-CNT         PIC 9(02) COMP VALUE 0.
011800           05  WS-HIGH-CNT             PIC 9(02) COMP VALUE 0.
011900           05  WS-MEDIUM-CNT           PIC 9(02) COMP VALUE 0.
012000           05  WS-LOW-CNT              PIC 9(02) COMP VALUE 0.
012100       01  WS-SEVERITY-COUNT-TABLE REDEFINES WS-SEVERITY-COUNTS.
012200           05  WS-SEV-CNT-ENTRY        PIC 9(02) COMP
012300                   OCCURS 4 TIMES INDEXED BY SEV-IDX.
012400*
012450       77  WS-LINE-LTH             PIC S9(04) COMP.
012460*
012500       01  MISC-FIELDS.
012600           05  WS-SUB                  PIC S9(04) COMP.
012700           05  WS-VULN-SUB             PIC S9(04) COMP.
012900           05  WS-BRANCH-PROTECTED-SW  PIC X(01) VALUE "N".
013000               88  BRANCH-IS-PROTECTED     VALUE "Y".
013100               88  BRANCH-NOT-PROTECTED    VALUE "N".
013200           05  WS-SECVULN-SW           PIC X(01) VALUE "N".
013300               88  SECVULN-ANOMALY-FOUND   VALUE "Y".
013400           05  WS-BRANCHPROT-SW        PIC X(01) VALUE "N".
013500               88  BRANCHPROT-ANOMALY-FOUND VALUE "Y".
013600           05  WS-COVERAGE-SW          PIC X(01) VALUE "N".
013700               88  COVERAGE-ANOMALY-FOUND  VALUE "Y".
013800           05  WS-PRISSUE-SW           PIC X(01) VALUE "N".
013900               88  PRISSUE-ANOMALY-FOUND   VALUE "Y".
014000           05  WS-BUILDFAIL-SW         PIC X(01) VALUE "N".
014100               88  BUILDFAIL-ANOMALY-FOUND VALUE "Y".
014200           05  WS-DURATION-SW          PIC X(01) VALUE "N".
014300               88  DURATION-ANOMALY-FOUND  VALUE "Y".
014400           05  WS-STATUS-UPPER         PIC X(10).
014500           05  FILLER                  PIC X(02) VALUE SPACES.
014600*
014700       01  WS-EDIT-FIELDS.
014800           05  WS-DURATION-ED          PIC ZZZ,ZZ9.
014900           05  WS-MAX-DURATION-ED      PIC ZZZ,ZZ9.
015000           05  WS-COVERAGE-ED          PIC ZZ9.99.
015100           05  WS-MIN-COVERAGE-ED      PIC ZZ9.99.
015200           05  WS-REVIEWERS-ED         PIC ZZ9.
015300           05  WS-MIN-REVIEWERS-ED     PIC ZZ9.
015400           05  FILLER                  PIC X(02) VALUE SPACES.
015500*
015600       01  WS-NEW-ANOMALY.
015700           05  WS-NEW-AN-TYPE          PIC X(30).
015800           05  WS-NEW-AN-SEVERITY      PIC X(08).
015900           05  WS-NEW-AN-DESC          PIC X(80).
016000           05  FILLER                  PIC X(02) VALUE SPACES.
016100*
016200       01  WS-BULLET-LINE.
016300           05  WS-BULLET-DASH          PIC X(02) VALUE "- ".
016400           05  WS-BULLET-TEXT          PIC X(76).
016500           05  FILLER                  PIC X(02) VALUE SPACES.
016600*
016700       01  WS-FLDLTH-WORK.
016800           05  WS-FLDLTH-BUFFER        PIC X(255).
016900           05  WS-ACTION-LOOKUP-CODE   PIC X(30).
017000           05  FILLER                  PIC X(02) VALUE SPACES.
017100
017200       LINKAGE SECTION.
017300           COPY PIPEREC.
017500*
017600       01  ANOMALY-TABLE-LK.
017700           05  AN-ENTRY-LK OCCURS 10 TIMES INDEXED BY AN-IDX.
017800               COPY ANOMTBL.
017900       01  ANOMALY-COUNT-LK            PIC 9(02) COMP.
018000*
018100       01  OVERALL-SEVERITY-LK         PIC X(08).
018200       01  ESCALATED-FLAG-LK           PIC X(01).
018300           88  INCIDENT-IS-ESCALATED-LK VALUE "Y".
018400*
018410*    20 OCCURRENCES COVERS THE WORST CASE -- 1 URGENT-MERGE
018420*    LINE, UP TO 9 BULLETS (900-ADD-ANOMALY'S TABLE TOPS OUT
018430*    AT 10 ANOMALIES BUT BUILD-STATUS AND DURATION ARE MUTUALLY
018440*    EXCLUSIVE, SO 9 IS THE REAL CEILING), 1 "RECOMMENDED
018450*    ACTIONS:" HEADER, AND UP TO 6 ACTION LINES, ONE PER
018460*    DISTINCT ANOMALY TYPE (REQ 42201, RBW).
018500       01  RECOMMENDATION-LINES-LK.
018600           05  WS-RECO-LINE-LK OCCURS 20 TIMES PIC X(80).
018700       01  RECOMMENDATION-LINE-COUNT-LK PIC 9(02) COMP.
018800*
018900       01  RETURN-CD-LK                PIC S9(04) COMP.
019000
019100       PROCEDURE DIVISION USING PIPELINE-REC, ANOMALY-TABLE-LK,
019200               ANOMALY-COUNT-LK, OVERALL-SEVERITY-LK,
019300               ESCALATED-FLAG-LK, RECOMMENDATION-LINES-LK,
019400               RECOMMENDATION-LINE-COUNT-LK, RETURN-CD-LK.
019500
019600           PERFORM 000-INITIALIZE-WORK-AREAS THRU 000-EXIT.
019700           PERFORM 100-CHECK-BUILD-STATUS THRU 100-EXIT.
019800           PERFORM 200-CHECK-DURATION THRU 200-EXIT.
019900           PERFORM 300-CHECK-SECURITY-VULNS THRU 300-EXIT.
020000           PERFORM 350-SEARCH-PROTECTED-BRANCH THRU 350-EXIT.
020100           PERFORM 400-CHECK-BRANCH-PROTECTION THRU 400-EXIT.
020200           PERFORM 500-CHECK-PR-APPROVAL THRU 500-EXIT.
020300           PERFORM 600-CHECK-TEST-COVERAGE THRU 600-EXIT.
020400           PERFORM 700-CLASSIFY-SEVERITY THRU 700-EXIT.
020500           PERFORM 800-BUILD-RECOMMENDATION THRU 800-EXIT.
020600           MOVE ZERO TO RETURN-CD-LK.
020700           GOBACK.
020800
020900******************************************************************
021000*    000-INITIALIZE-WORK-AREAS
021100*
021200*    CLEARS THE CALLER'S RESULT AREAS AND THIS RUN'S SWITCHES.
021300*    THE LINKAGE AREAS ARE REUSED CALL AFTER CALL BY PIPANLZ SO
021400*    THEY HAVE TO BE CLEARED HERE, NOT ASSUMED EMPTY.
021500******************************************************************
021600       000-INITIALIZE-WORK-AREAS.
021700           MOVE ZERO TO ANOMALY-COUNT-LK.
021800           MOVE ZERO TO RECOMMENDATION-LINE-COUNT-LK.
021900           MOVE SPACES TO OVERALL-SEVERITY-LK.
022000           MOVE "N" TO ESCALATED-FLAG-LK.
022100           MOVE ZERO TO WS-CRITICAL-CNT WS-HIGH-CNT
022200                        WS-MEDIUM-CNT WS-LOW-CNT.
022300           MOVE "N" TO WS-SECVULN-SW WS-BRANCHPROT-SW
022400                       WS-COVERAGE-SW WS-PRISSUE-SW
022500                       WS-BUILDFAIL-SW WS-DURATION-SW.
022600           MOVE "N" TO WS-BRANCH-PROTECTED-SW.
022700           MOVE PL-STATUS TO WS-STATUS-UPPER.
022800           INSPECT WS-STATUS-UPPER CONVERTING
022900               "abcdefghijklmnopqrstuvwxyz"
023000               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023100       000-EXIT.
023200           EXIT.
023300
023400******************************************************************
023500*    100-CHECK-BUILD-STATUS  --  CHECK 1
023600******************************************************************
023700       100-CHECK-BUILD-STATUS.
023800           IF WS-STATUS-UPPER = "FAILED"
023900               MOVE "BUILD-FAILURE"          TO WS-NEW-AN-TYPE
024000               MOVE "HIGH"                   TO WS-NEW-AN-SEVERITY
024100               MOVE "Pipeline build failed"  TO WS-NEW-AN-DESC
024200               MOVE "Y" TO WS-BUILDFAIL-SW
024300               PERFORM 900-ADD-ANOMALY THRU 900-EXIT
024400           ELSE
024500               IF WS-STATUS-UPPER = "ABORTED"
024600                   MOVE "BUILD-ABORTED"       TO WS-NEW-AN-TYPE
024700                   MOVE "HIGH"                TO WS-NEW-AN-SEVERITY
024800                   MOVE "Pipeline build was aborted before completion"
024900                                              TO WS-NEW-AN-DESC
025000                   PERFORM 900-ADD-ANOMALY THRU 900-EXIT.
025100       100-EXIT.
025200           EXIT.
025300
025400******************************************************************
025500*    200-CHECK-DURATION  --  CHECK 2
025600******************************************************************
025700       200-CHECK-DURATION.
025800           IF PL-DURATION-SECONDS > WS-MAX-DURATION-SECS
025900               MOVE PL-DURATION-SECONDS  TO WS-DURATION-ED
026000               MOVE WS-MAX-DURATION-SECS TO WS-MAX-DURATION-ED
026100               MOVE "EXCESSIVE-DURATION"  TO WS-NEW-AN-TYPE
026200               MOVE "MEDIUM"              TO WS-NEW-AN-SEVERITY
026300               STRING "Build duration " DELIMITED BY SIZE
026400                   WS-DURATION-ED DELIMITED BY SIZE
026500                   " sec exceeds maximum of "
026600                            DELIMITED BY SIZE
026700                   WS-MAX-DURATION-ED DELIMITED BY SIZE
026800                   " sec" DELIMITED BY SIZE
026900                   INTO WS-NEW-AN-DESC
027000               MOVE "Y" TO WS-DURATION-SW
027100               PERFORM 900-ADD-ANOMALY THRU 900-EXIT.
027200       200-EXIT.
027300           EXIT.
027400
027500******************************************************************
027600*    300-CHECK-SECURITY-VULNS  --  CHECK 3
027700*
027800*    ONE ANOMALY PER VULNERABILITY ID CARRIED ON THE RECORD, UP
027900*    TO THE NUMBER ACTUALLY PRESENT (PL-VULN-COUNT), CAPPED AT
028000*    THE 3 OCCURRENCES THE FEED CARRIES.
028100******************************************************************
028200       300-CHECK-SECURITY-VULNS.
028300           IF PL-VULN-COUNT > 3
028400               MOVE 3 TO WS-VULN-SUB
028500           ELSE
028600               MOVE PL-VULN-COUNT TO WS-VULN-SUB.
028700           IF WS-VULN-SUB > 0
028800               PERFORM 310-ADD-ONE-VULN THRU 310-EXIT
028900                   VARYING WS-SUB FROM 1 BY 1
029000                   UNTIL WS-SUB > WS-VULN-SUB.
029100       300-EXIT.
029200           EXIT.
029300
029400       310-ADD-ONE-VULN.
029500           MOVE "SECURITY-VULNERABILITY" TO WS-NEW-AN-TYPE.
029600           MOVE "CRITICAL"               TO WS-NEW-AN-SEVERITY.
029700           STRING "Security vulnerability detected: "
029800                            DELIMITED BY SIZE
029900               PL-VULN-ID(WS-SUB) DELIMITED BY SIZE
030000               INTO WS-NEW-AN-DESC.
030100           MOVE "Y" TO WS-SECVULN-SW.
030200           PERFORM 900-ADD-ANOMALY THRU 900-EXIT.
030300       310-EXIT.
030400           EXIT.
030500
030600******************************************************************
030700*    350-SEARCH-PROTECTED-BRANCH
030800*
030900*    SHARED BY 400 AND 500 (REQ 41190) -- SEARCHES THE CONSTANT
031000*    PROTECTED-BRANCH TABLE FOR PL-BRANCH, SAME SEARCH VERB THE
031100*    SHOP'S PATSRCH/TRMTSRCH USE AGAINST A LOADED TABLE.
031200******************************************************************
031300       350-SEARCH-PROTECTED-BRANCH.
031400           SET PBR-IDX TO 1.
031500           SEARCH WS-PROTECTED-BRANCH-ENTRY
031600               AT END
031700                   MOVE "N" TO WS-BRANCH-PROTECTED-SW
031800               WHEN WS-PROTECTED-BRANCH-ENTRY(PBR-IDX) = PL-BRANCH
031900                   MOVE "Y" TO WS-BRANCH-PROTECTED-SW.
032000       350-EXIT.
032100           EXIT.
032200
032300******************************************************************
032400*    400-CHECK-BRANCH-PROTECTION  --  CHECK 4
032500******************************************************************
032600       400-CHECK-BRANCH-PROTECTION.
032700           IF BRANCH-IS-PROTECTED AND PL-DIRECT-PUSH
032800               MOVE "BRANCH-PROTECTION-VIOLATION" TO WS-NEW-AN-TYPE
032900               MOVE "CRITICAL"                    TO WS-NEW-AN-SEVERITY
033000               STRING "Direct push to protected branch '"
033100                                DELIMITED BY SIZE
033200                   PL-BRANCH DELIMITED BY SPACE
033300                   "' is not allowed" DELIMITED BY SIZE
033400                   INTO WS-NEW-AN-DESC
033500               MOVE "Y" TO WS-BRANCHPROT-SW
033600               PERFORM 900-ADD-ANOMALY THRU 900-EXIT.
033700       400-EXIT.
033800           EXIT.
033900
034000******************************************************************
034100*    500-CHECK-PR-APPROVAL  --  CHECK 5  (PROTECTED BRANCHES ONLY)
034200******************************************************************
034300       500-CHECK-PR-APPROVAL.
034400           IF BRANCH-IS-PROTECTED
034500               IF PL-PR-NOT-APPROVED
034600                   MOVE "PR-NOT-APPROVED"  TO WS-NEW-AN-TYPE
034700                   MOVE "CRITICAL"         TO WS-NEW-AN-SEVERITY
034800                   MOVE "Pull request was not approved before merge"
034900                                           TO WS-NEW-AN-DESC
035000                   MOVE "Y" TO WS-PRISSUE-SW
035100                   PERFORM 900-ADD-ANOMALY THRU 900-EXIT
035200               END-IF
035300               IF PL-REVIEWERS-SUPPLIED
035400                       AND PL-PR-REVIEWERS < WS-MIN-REVIEWERS
035500                   MOVE PL-PR-REVIEWERS  TO WS-REVIEWERS-ED
035600                   MOVE WS-MIN-REVIEWERS TO WS-MIN-REVIEWERS-ED
035700                   MOVE "INSUFFICIENT-REVIEWERS" TO WS-NEW-AN-TYPE
035800                   MOVE "HIGH"                   TO WS-NEW-AN-SEVERITY
035900                   STRING "Pull request has " DELIMITED BY SIZE
036000                       WS-REVIEWERS-ED DELIMITED BY SIZE
036100                       " reviewer(s), " DELIMITED BY SIZE
036200                       WS-MIN-REVIEWERS-ED DELIMITED BY SIZE
036300                       " required" DELIMITED BY SIZE
036400                       INTO WS-NEW-AN-DESC
036500                   MOVE "Y" TO WS-PRISSUE-SW
036600                   PERFORM 900-ADD-ANOMALY THRU 900-EXIT
036700               END-IF
036800           END-IF.
036900       500-EXIT.
037000           EXIT.
037100
037200******************************************************************
037300*    600-CHECK-TEST-COVERAGE  --  CHECK 6  (ALL BRANCHES)
037400******************************************************************
037500       600-CHECK-TEST-COVERAGE.
037600           IF PL-COVERAGE-SUPPLIED
037700                   AND PL-COVERAGE-PCT < WS-MIN-COVERAGE-PCT
037800               MOVE PL-COVERAGE-PCT     TO WS-COVERAGE-ED
037900               MOVE WS-MIN-COVERAGE-PCT TO WS-MIN-COVERAGE-ED
038000               MOVE "INSUFFICIENT-TEST-COVERAGE" TO WS-NEW-AN-TYPE
038100               MOVE "CRITICAL"                   TO WS-NEW-AN-SEVERITY
038200               STRING "Test coverage " DELIMITED BY SIZE
038300                   WS-COVERAGE-ED DELIMITED BY SIZE
038400                   "% is below minimum of " DELIMITED BY SIZE
038500                   WS-MIN-COVERAGE-ED DELIMITED BY SIZE
038600                   "%" DELIMITED BY SIZE
038700                   INTO WS-NEW-AN-DESC
038800               MOVE "Y" TO WS-COVERAGE-SW
038900               PERFORM 900-ADD-ANOMALY THRU 900-EXIT.
039000       600-EXIT.
039100           EXIT.
039200
039300******************************************************************
039400*    700-CLASSIFY-SEVERITY
039500*
039600*    PRECEDENCE: NONE IF NO ANOMALIES; ELSE CRITICAL IF ANY
039700*    CRITICAL ANOMALY OR 3-OR-MORE ANOMALIES TOTAL (REQ 42007);
039800*    ELSE HIGH IF ANY HIGH; ELSE MEDIUM IF ANY MEDIUM; ELSE LOW.
039900*    ESCALATE IFF OVERALL SEVERITY IS CRITICAL OR HIGH.
040000******************************************************************
040100       700-CLASSIFY-SEVERITY.
040200           IF ANOMALY-COUNT-LK = ZERO
040300               MOVE "NONE" TO OVERALL-SEVERITY-LK
040400           ELSE
040500               IF WS-CRITICAL-CNT > 0 OR ANOMALY-COUNT-LK >= 3
040600                   MOVE "CRITICAL" TO OVERALL-SEVERITY-LK
040700               ELSE
040800                   IF WS-HIGH-CNT > 0
040900                       MOVE "HIGH" TO OVERALL-SEVERITY-LK
041000                   ELSE
041100                       IF WS-MEDIUM-CNT > 0
041200                           MOVE "MEDIUM" TO OVERALL-SEVERITY-LK
041300                       ELSE
041400                           MOVE "LOW" TO OVERALL-SEVERITY-LK.
041500           IF OVERALL-SEVERITY-LK = "CRITICAL"
041600                   OR OVERALL-SEVERITY-LK = "HIGH"
041700               MOVE "Y" TO ESCALATED-FLAG-LK
041800           ELSE
041900               MOVE "N" TO ESCALATED-FLAG-LK.
042000       700-EXIT.
042100           EXIT.
042200
042300******************************************************************
042400*    800-BUILD-RECOMMENDATION
042500*
042600*    NO ANOMALIES -- ONE LINE, "PASSED".  OTHERWISE: URGENT
042700*    HEADER IF CRITICAL, ONE BULLET PER ANOMALY IN DETECTION
042800*    ORDER, THEN "RECOMMENDED ACTIONS:" WITH ONE ACTION LINE PER
042900*    DISTINCT ANOMALY TYPE PRESENT, IN THE SHOP'S FIXED ORDER.
043000******************************************************************
043100       800-BUILD-RECOMMENDATION.
043200           IF ANOMALY-COUNT-LK = ZERO
043300               MOVE "Pipeline passed all checks. No action required."
043400                   TO WS-RECO-LINE-LK(1)
043500               MOVE 1 TO RECOMMENDATION-LINE-COUNT-LK
043600           ELSE
043700               IF OVERALL-SEVERITY-LK = "CRITICAL"
043800                   ADD 1 TO RECOMMENDATION-LINE-COUNT-LK
043900                   MOVE "URGENT: Block merge until issues resolved."
044000                       TO WS-RECO-LINE-LK(RECOMMENDATION-LINE-COUNT-LK)
044100               END-IF
044200               PERFORM 810-ADD-BULLET-LINE THRU 810-EXIT
044300                   VARYING AN-IDX FROM 1 BY 1
044400                   UNTIL AN-IDX > ANOMALY-COUNT-LK
044500               ADD 1 TO RECOMMENDATION-LINE-COUNT-LK
044600               MOVE "Recommended Actions:"
044700                   TO WS-RECO-LINE-LK(RECOMMENDATION-LINE-COUNT-LK)
044800               IF SECVULN-ANOMALY-FOUND
044900                   MOVE "SECURITY-VULNERABILITY" TO
045000                       WS-ACTION-LOOKUP-CODE
045100                   PERFORM 820-ADD-ACTION-LINE THRU 820-EXIT
045200               END-IF
045300               IF BRANCHPROT-ANOMALY-FOUND
045400                   MOVE "BRANCH-PROTECTION-VIOLATION" TO
045500                       WS-ACTION-LOOKUP-CODE
045600                   PERFORM 820-ADD-ACTION-LINE THRU 820-EXIT
045700               END-IF
045800               IF COVERAGE-ANOMALY-FOUND
045900                   MOVE "INSUFFICIENT-TEST-COVERAGE" TO
046000                       WS-ACTION-LOOKUP-CODE
046100                   PERFORM 820-ADD-ACTION-LINE THRU 820-EXIT
046200               END-IF
046300               IF PRISSUE-ANOMALY-FOUND
046400                   MOVE "PR-APPROVAL-ISSUE" TO
046500                       WS-ACTION-LOOKUP-CODE
046600                   PERFORM 820-ADD-ACTION-LINE THRU 820-EXIT
046700               END-IF
046800               IF BUILDFAIL-ANOMALY-FOUND
046900                   MOVE "BUILD-FAILURE" TO WS-ACTION-LOOKUP-CODE
047000                   PERFORM 820-ADD-ACTION-LINE THRU 820-EXIT
047100               END-IF
047200               IF DURATION-ANOMALY-FOUND
047300                   MOVE "EXCESSIVE-DURATION" TO
047400                       WS-ACTION-LOOKUP-CODE
047500                   PERFORM 820-ADD-ACTION-LINE THRU 820-EXIT
047600               END-IF
047700           END-IF.
047800       800-EXIT.
047900           EXIT.
048000
048100******************************************************************
048200*    810-ADD-BULLET-LINE
048300*
048400*    ONE DASH-PREFIXED BULLET LINE PER ANOMALY, TRIMMED TO ITS
048500*    REAL LENGTH BY FLDLTH SO A NUL-PADDED DESCRIPTION DOESN'T
048600*    CARRY GARBAGE BYTES INTO THE ALERT/REPORT LINE.
048700******************************************************************
048800       810-ADD-BULLET-LINE.
048900           MOVE SPACES TO WS-FLDLTH-BUFFER.
049000           MOVE AN-DESCRIPTION(AN-IDX) TO WS-FLDLTH-BUFFER.
049100           MOVE ZERO TO WS-LINE-LTH.
049200           CALL "FLDLTH" USING WS-FLDLTH-BUFFER, WS-LINE-LTH.
049300           MOVE SPACES TO WS-BULLET-LINE.
049400           IF WS-LINE-LTH > 0
049500               STRING "- " DELIMITED BY SIZE
049600                   WS-FLDLTH-BUFFER(1:WS-LINE-LTH) DELIMITED BY SIZE
049700                   INTO WS-BULLET-LINE
049800           END-IF.
049900           ADD 1 TO RECOMMENDATION-LINE-COUNT-LK.
050000           MOVE WS-BULLET-LINE
050100               TO WS-RECO-LINE-LK(RECOMMENDATION-LINE-COUNT-LK).
050200       810-EXIT.
050300           EXIT.
050400
050500******************************************************************
050600*    820-ADD-ACTION-LINE
050700*
050800*    LOOKS UP WS-ACTION-LOOKUP-CODE IN THE CONSTANT ACTION-TEXT
050900*    TABLE AND APPENDS ITS ACTION LINE TO THE RECOMMENDATION.
051000******************************************************************
051100       820-ADD-ACTION-LINE.
051200           SET ACT-IDX TO 1.
051300           SEARCH WS-ACTION-ENTRY
051400               AT END
051500                   CONTINUE
051600               WHEN WS-ACTION-CODE(ACT-IDX) = WS-ACTION-LOOKUP-CODE
051700                   ADD 1 TO RECOMMENDATION-LINE-COUNT-LK
051800                   MOVE WS-ACTION-LINE(ACT-IDX)
051900                       TO WS-RECO-LINE-LK(RECOMMENDATION-LINE-COUNT-LK).
052000       820-EXIT.
052100           EXIT.
052200
052300******************************************************************
052400*    900-ADD-ANOMALY
052500*
052600*    SHARED HELPER -- APPENDS WS-NEW-ANOMALY TO ANOMALY-TABLE-LK
052700*    AND BUMPS THE MATCHING SEVERITY COUNTER (REDEFINES #3).
052800******************************************************************
052900       900-ADD-ANOMALY.
053000           IF ANOMALY-COUNT-LK < 10
053100               ADD 1 TO ANOMALY-COUNT-LK
053200               MOVE WS-NEW-AN-TYPE
053300                   TO AN-TYPE(ANOMALY-COUNT-LK)
053400               MOVE WS-NEW-AN-SEVERITY
053500                   TO AN-SEVERITY(ANOMALY-COUNT-LK)
053600               MOVE WS-NEW-AN-DESC
053700                   TO AN-DESCRIPTION(ANOMALY-COUNT-LK)
053800               IF WS-NEW-AN-SEVERITY = "CRITICAL"
053900                   ADD 1 TO WS-CRITICAL-CNT
054000               ELSE
054100                   IF WS-NEW-AN-SEVERITY = "HIGH"
054200                       ADD 1 TO WS-HIGH-CNT
054300                   ELSE
054400                       IF WS-NEW-AN-SEVERITY = "MEDIUM"
054500                           ADD 1 TO WS-MEDIUM-CNT
054600                       ELSE
054700                           ADD 1 TO WS-LOW-CNT.
054800       900-EXIT.
054900           EXIT.
