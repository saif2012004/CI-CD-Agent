000100******************************************************************
000200*    COPYBOOK    PIPEREC
000300*    DDS0001.GUARDIAN.COPYLIB(PIPEREC)
000400*
000500*    ONE RECORD PER COMPLETED PIPELINE RUN, FED TO PIPANLZ FROM
000600*    THE BUILD-SYSTEM EXTRACT.  FIXED 180-BYTE RECORD, NO
000700*    TRAILER -- ARRIVAL-ORDER STREAM, UNKEYED.
000800*
000900*    HISTORY OF CHANGE
001000*    ----------------
001100*    04/02/85  RBW  ORIGINAL COPYBOOK FOR BUILD-EXTRACT FEED      CR040285
001200*    11/14/98  MDP  ADDED PL-COVERAGE-FLAG/REVIEWERS-FLAG SO      CR111498
001300*                   "NOT MEASURED" CAN BE TOLD FROM ZERO
001400*    06/30/99  RBW  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,  CR063099
001500*                   NONE REQUIRED, REVIEWED AND SIGNED OFF
001600*    09/09/02  JJH  WIDENED PL-COMMIT-SHA TO X(40) FOR SHA-1      CR090902
001700*    02/18/05  MDP  REQ 40552 -- ADDED PL-VULN-ID OCCURS 3        REQ40552
001800******************************************************************
001900 01  PIPELINE-REC.
002000     05  PL-PIPELINE-ID          PIC X(20).
002100     05  PL-STATUS               PIC X(10).
002200     05  PL-DURATION-SECONDS     PIC 9(06).
002300     05  PL-BRANCH               PIC X(30).
002400     05  PL-COMMIT-SHA           PIC X(40).
002500     05  PL-COVERAGE-PCT         PIC 9(03)V99.
002600     05  PL-COVERAGE-FLAG        PIC X(01).
002700         88  PL-COVERAGE-SUPPLIED   VALUE "Y".
002800         88  PL-COVERAGE-UNMEASURED VALUE "N".
002900     05  PL-DIRECT-PUSH-FLAG     PIC X(01).
003000         88  PL-DIRECT-PUSH         VALUE "Y".
003100         88  PL-NOT-DIRECT-PUSH     VALUE "N".
003200         88  PL-DIRECT-PUSH-UNKNOWN VALUE SPACE.
003300     05  PL-PR-APPROVED-FLAG     PIC X(01).
003400         88  PL-PR-APPROVED         VALUE "Y".
003500         88  PL-PR-NOT-APPROVED     VALUE "N".
003600         88  PL-PR-APPROVED-UNKNOWN VALUE SPACE.
003700     05  PL-PR-REVIEWERS         PIC 9(03).
003800     05  PL-PR-REVIEWERS-FLAG    PIC X(01).
003900         88  PL-REVIEWERS-SUPPLIED  VALUE "Y".
004000         88  PL-REVIEWERS-UNKNOWN   VALUE "N".
004100     05  PL-VULN-COUNT           PIC 9(02).
004200     05  PL-VULN-ID              PIC X(20) OCCURS 3 TIMES.
