000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  FLDLTH.
000400       AUTHOR. MARY DENISE PARKS.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/18/89.
000700       DATE-COMPILED. 02/18/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    REMARKS.
001200*
001300*        RETURNS THE TRIMMED (TRAILING-SPACE-STRIPPED) LENGTH OF
001400*        A TEXT FIELD.  CALLED BY POLCHECK AND PIPANLZ WHENEVER
001500*        A VARIABLE-LENGTH PIECE OF TEXT (AN ANOMALY DESCRIPTION,
001600*        A BRANCH NAME) HAS TO BE STRUNG INTO A FIXED REPORT OR
001700*        ALERT LINE WITHOUT CARRYING A TRAIL OF BLANKS.
001800*
001900*        RETURN-LTH IS ADDED TO, NOT MOVED -- THE CALLER PASSES
002000*        IN A RUNNING OFFSET AND GETS BACK OFFSET-PLUS-LENGTH SO
002100*        SEVERAL FIELDS CAN BE STRUNG IN SUCCESSION WITHOUT THE
002200*        CALLER RECOMPUTING POSITIONS ITSELF.
002300*
002400*    HISTORY OF CHANGE
002500*    ----------------
002600*    02/18/89  MDP  ORIGINAL PROGRAM (REQ 40552), REPLACES THE    REQ40552
002700*                   OLD FUNCTION-REVERSE TRICK WITH A STRAIGHT
002800*                   BACKWARD TABLE SCAN -- SHOP STANDARD IS NO
002900*                   INTRINSIC FUNCTIONS IN PRODUCTION CODE
003000*    11/02/07  RBW  SCAN NOW STOPS ON LOW-VALUES AS WELL AS       CR110207
003100*                   SPACES -- BUILD-EXTRACT FIELDS SOMETIMES
003200*                   COME IN NUL-PADDED INSTEAD OF BLANK-PADDED
003210*    03/11/15  RBW  REQ 42201 -- ADDED TEXT1-HALVES REDEFINES     REQ42201
003220*                   SO THE SCAN CAN START AT THE MIDPOINT WHEN
003230*                   THE SECOND HALF IS ALL BLANK, INSTEAD OF
003240*                   ALWAYS WALKING BACK FROM BYTE 255
003300******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-390.
003700       OBJECT-COMPUTER. IBM-390.
003800       INPUT-OUTPUT SECTION.
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200
004300       WORKING-STORAGE SECTION.
004350       77  FOUND-SW                 PIC X(1) VALUE "N".
004360          88 CHAR-FOUND             VALUE "Y".
004370*
004400       01  MISC-FIELDS.
004500           05 L                     PIC S9(4) COMP.
004600           05 SCAN-IDX              PIC S9(4) COMP.
004650           05 SCAN-START            PIC S9(4) COMP.
004900
005000       LINKAGE SECTION.
005100       01  TEXT1                    PIC X(255).
005200       01  TEXT1-TABLE REDEFINES TEXT1.
005300           05 TEXT1-CHAR            PIC X(1) OCCURS 255 TIMES.
005310       01  TEXT1-SPLIT REDEFINES TEXT1.
005320           05 FILLER                PIC X(254).
005330           05 TEXT1-LAST-CHAR       PIC X(1).
005340       01  TEXT1-HALVES REDEFINES TEXT1.
005350           05 TEXT1-FIRST-HALF      PIC X(128).
005360           05 TEXT1-SECOND-HALF     PIC X(127).
005400       01  RETURN-LTH               PIC S9(4) COMP.
005500
005600       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
005800           PERFORM 100-SCAN-FOR-LENGTH THRU 100-EXIT
005900               VARYING SCAN-IDX FROM SCAN-START BY -1
006000               UNTIL SCAN-IDX < 1 OR CHAR-FOUND.
006100           PERFORM 200-RETURN-RESULT THRU 200-EXIT.
006200           GOBACK.
006300
006400       000-HOUSEKEEPING.
006410           MOVE ZERO TO L.
006420           MOVE "N" TO FOUND-SW.
006425           MOVE LENGTH OF TEXT1 TO SCAN-START.
006430*    FOR PERFORMANCE, CHECK THE LAST BYTE FIRST -- MOST FIELDS
006440*    WE ARE CALLED FOR ARE EITHER FULL OR NEARLY EMPTY
006450           IF TEXT1-LAST-CHAR NOT = SPACE AND NOT = LOW-VALUE
006460               MOVE 255 TO L
006470               MOVE "Y" TO FOUND-SW
006480           ELSE
006485*    AND IF THE WHOLE SECOND HALF IS BLANK TOO, DO NOT WALK
006490*    BYTES 129-255 AT ALL -- START THE SCAN AT THE MIDPOINT
006495               IF TEXT1-SECOND-HALF = SPACES OR LOW-VALUES
006498                   MOVE 128 TO SCAN-START
006499               END-IF
006500           END-IF.
006700       000-EXIT.
006800           EXIT.
006900
007000       100-SCAN-FOR-LENGTH.
007100           IF TEXT1-CHAR(SCAN-IDX) NOT = SPACE
007200                                AND NOT = LOW-VALUE
007300               MOVE "Y" TO FOUND-SW
007400               MOVE SCAN-IDX TO L.
007500       100-EXIT.
007600           EXIT.
007700
007800       200-RETURN-RESULT.
007900           ADD L TO RETURN-LTH.
008000       200-EXIT.
008100           EXIT.
