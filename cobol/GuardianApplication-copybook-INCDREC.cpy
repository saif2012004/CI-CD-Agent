000100******************************************************************
000200*    COPYBOOK    INCDREC
000300*    DDS0001.GUARDIAN.COPYLIB(INCDREC)
000400*
000500*    ONE RECORD PER PIPELINE RUN ANALYZED BY PIPANLZ.  WRITTEN
000600*    SEQUENTIALLY, SEQ NUMBER ASSIGNED ON WRITE -- REPLACES THE
000700*    OLD INDEXED INCIDENT FILE, WHICH WAS ONLY EVER QUERIED BY
000800*    PIPELINE-ID, SEVERITY OR TIMESTAMP AND NEVER RANDOM-UPDATED.
000900*    FIXED 200-BYTE RECORD.
001000*
001100*    HISTORY OF CHANGE
001200*    ----------------
001300*    02/18/89  MDP  ORIGINAL COPYBOOK, REPLACES INDEXED INCIDENT  CR021889
001400*                   STORE (REQ 40552)
001500*    07/11/06  RBW  ADDED IN-ESCALATED-FLAG, SUPERVISOR WANTS IT  CR071106
001600*                   ON THE RECORD NOT JUST IN THE ALERT FILE
001700*    03/02/09  JJH  Y2K+ TIMESTAMP WIDENED TO X(26) FOR THE       CR030209
001800*                   FULL ISO STRING INCLUDING HUNDREDTHS
001900******************************************************************
002000 01  INCIDENT-REC.
002100     05  IN-SEQ-NO               PIC 9(06).
002200     05  IN-PIPELINE-ID          PIC X(20).
002300     05  IN-TIMESTAMP            PIC X(26).
002400     05  IN-STATUS               PIC X(10).
002500     05  IN-SEVERITY             PIC X(08).
002600     05  IN-DURATION-SECONDS     PIC 9(06).
002700     05  IN-BRANCH               PIC X(30).
002800     05  IN-COMMIT-SHA           PIC X(40).
002900     05  IN-ANOMALY-COUNT        PIC 9(02).
003000     05  IN-ANOMALY-TYPES        PIC X(30) OCCURS 1 TIMES.
003100     05  IN-ESCALATED-FLAG       PIC X(01).
003200         88  IN-ESCALATED        VALUE "Y".
003300         88  IN-NOT-ESCALATED    VALUE "N".
003400     05  FILLER                  PIC X(21).
