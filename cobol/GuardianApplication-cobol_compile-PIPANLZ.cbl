000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  PIPANLZ.
000400       AUTHOR. MARY DENISE PARKS.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/18/89.
000700       DATE-COMPILED. 02/18/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    REMARKS.
001200*
001300*        DRIVER FOR THE GUARDIAN JOB STREAM.  READS ONE PIPELINE
001400*        RUN RECORD AT A TIME FROM THE CI FEED, CALLS POLCHECK TO
001500*        RUN THE POLICY CHECKS AGAINST IT, WRITES THE INCIDENT
001600*        LOG, DECIDES WHETHER TO FIRE AN ALERT AND WRITES IT IF
001700*        SO, ROLLS THE RUNNING STATE RECORD FORWARD, AND AT END
001800*        OF FILE PRODUCES THE METRICS SUMMARY REPORT.  NO CONTROL
001900*        BREAKS -- THE FEED IS NOT SEQUENCED, EVERY RECORD STANDS
002000*        ON ITS OWN.
002100*
002200*        SHAPE IS THE SAME AS PATLIST -- HOUSEKEEPING, MAINLINE,
002300*        CLEANUP, ABEND -- WITH THE POLICY LOGIC ITSELF PULLED
002400*        OUT INTO THE POLCHECK SUBPROGRAM SO THIS PROGRAM STAYS
002500*        A DRIVER AND NOT A RULE BOOK.
002600*
002700*    HISTORY OF CHANGE
002800*    ----------------
002900*    02/18/89  MDP  ORIGINAL PROGRAM (REQ 40552)                  REQ40552
003000*    11/02/07  RBW  ADDED THE ALERT FILE -- SEVERITY WAS BEING    CR110207
003100*                   LOGGED BUT NOBODY WAS BEING TOLD ABOUT IT
003200*    07/30/08  MDP  Y2K+ -- DATE FIELDS FROM THE SYSTEM CLOCK ARE CR073008
003300*                   NOW WINDOWED (REQ 41002), SEE 000-HOUSEKEEPING
003400*    04/14/11  JJH  REQ 41190 -- METRICS REPORT NOW CARRIES A TOP REQ41190
003500*                   5 ANOMALY FREQUENCY TABLE FOR THE STEERING
003600*                   COMMITTEE DECK
003700*    09/02/13  RBW  REQ 42007 -- GUARDIAN-STATE-REC NOW WRITTEN   REQ42007
003800*                   EVERY RUN INSTEAD OF ONLY WHEN ALERTS FIRED
003850*    03/11/15  RBW  REQ 42201 -- WS-RECOMMENDATION-LINES WIDENED  REQ42201
003860*                   FROM 15 TO 20 OCCURRENCES TO MATCH POLCHECK'S
003870*                   WS-RECO-LINE-LK, WHICH WAS OVERFLOWING ON
003880*                   RUNS WITH A FULL SET OF ANOMALIES
003900******************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS NEXT-PAGE.
004600
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT SYSOUT
005000           ASSIGN TO UT-S-SYSOUT
005100             ORGANIZATION IS SEQUENTIAL.
005200
005300           SELECT PIPELINE-FILE
005400           ASSIGN TO UT-S-PIPEFEED
005500             ACCESS MODE IS SEQUENTIAL
005600             FILE STATUS IS OFCODE.
005700
005800           SELECT INCIDENT-FILE
005900           ASSIGN TO UT-S-INCDLOG
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS OFCODE.
006200
006300           SELECT ALERT-FILE
006400           ASSIGN TO UT-S-ALERTRPT
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS OFCODE.
006700
006800           SELECT METRICS-FILE
006900           ASSIGN TO UT-S-METRRPT
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS OFCODE.
007200
007300           SELECT STATE-FILE
007400           ASSIGN TO UT-S-GRDSTATE
007500             ACCESS MODE IS SEQUENTIAL
007600             FILE STATUS IS OFCODE.
007700
007800       DATA DIVISION.
007900       FILE SECTION.
008000       FD  SYSOUT
008100           RECORDING MODE IS F
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 130 CHARACTERS
008400           BLOCK CONTAINS 0 RECORDS
008500           DATA RECORD IS SYSOUT-REC.
008600       01  SYSOUT-REC  PIC X(130).
008700*
008800      ****** FEED FROM THE CI/CD PLATFORM.  ONE RECORD PER
008900      ****** PIPELINE RUN, UNKEYED, UNSEQUENCED -- THIS PROGRAM
009000      ****** TAKES EACH RECORD AS IT COMES, NO BALANCING REQUIRED
009100       FD  PIPELINE-FILE
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 180 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS PIPELINE-REC.
009700           COPY PIPEREC.
009800*
009900      ****** ONE RECORD WRITTEN PER PIPELINE RUN ANALYZED --
010000      ****** THE PERMANENT LOG OF WHAT GUARDIAN FOUND
010100       FD  INCIDENT-FILE
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 200 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS INCIDENT-REC.
010700           COPY INCDREC.
010800*
010900       FD  ALERT-FILE
011000           RECORDING MODE IS F
011100           LABEL RECORDS ARE STANDARD
011200           RECORD CONTAINS 132 CHARACTERS
011300           BLOCK CONTAINS 0 RECORDS
011400           DATA RECORD IS ALERT-REC.
011500       01  ALERT-REC  PIC X(132).
011600*
011700       FD  METRICS-FILE
011800           RECORDING MODE IS F
011900           LABEL RECORDS ARE STANDARD
012000           RECORD CONTAINS 132 CHARACTERS
012100           BLOCK CONTAINS 0 RECORDS
012200           DATA RECORD IS METRICS-REC.
012300       01  METRICS-REC  PIC X(132).
012400*
012500      ****** SINGLE-RECORD FILE, REWRITTEN WHOLE EVERY RUN
012600       FD  STATE-FILE
012700           RECORDING MODE IS F
012800           LABEL RECORDS ARE STANDARD
012900           RECORD CONTAINS 60 CHARACTERS
013000           BLOCK CONTAINS 0 RECORDS
013100           DATA RECORD IS GUARDIAN-STATE-REC.
013200           COPY GRDSTATE.
013300
013400       WORKING-STORAGE SECTION.
013500*
013600       01  FILE-STATUS-CODES.
013700           05  OFCODE               PIC X(02).
013800               88  CODE-WRITE       VALUE SPACES.
013900
014000       01  FLAGS-AND-SWITCHES.
014100           05  MORE-DATA-SW         PIC X(01) VALUE "Y".
014200               88  MORE-DATA            VALUE "Y".
014300               88  NO-MORE-DATA         VALUE "N".
014400           05  WS-ALERT-ELIGIBLE-SW PIC X(01) VALUE "N".
014500               88  WS-ALERT-ELIGIBLE    VALUE "Y".
014600           05  WS-FREQ-FOUND-SW     PIC X(01) VALUE "N".
014700               88  WS-FREQ-FOUND        VALUE "Y".
014800           05  WS-SORT-DONE-SW      PIC X(01) VALUE "N".
014900               88  SORT-PASS-DONE       VALUE "Y".
015000               88  SORT-PASS-NOT-DONE   VALUE "N".
015100           05  FILLER               PIC X(02) VALUE SPACES.
015200*
015300       COPY ABNDREC.
015400*
015500       01  ABEND-TRIGGER-FLDS.
015600           05  ZERO-VAL             PIC S9(01) COMP VALUE ZERO.
015700           05  ONE-VAL              PIC S9(01) COMP VALUE 1.
015800*
015900*    SYSTEM CLOCK BREAKDOWN -- WINDOWED SINCE REQ 41002 (Y2K+)
016000*
016100       01  WS-ACCEPT-DATE-FIELDS.
016200           05  WS-ACCEPT-YY         PIC 9(02).
016300           05  WS-ACCEPT-MM         PIC 9(02).
016400           05  WS-ACCEPT-DD         PIC 9(02).
016500       01  WS-ACCEPT-TIME-FIELDS.
016600           05  WS-ACCEPT-HH         PIC 9(02).
016700           05  WS-ACCEPT-MIN        PIC 9(02).
016800           05  WS-ACCEPT-SS         PIC 9(02).
016900           05  WS-ACCEPT-HSEC       PIC 9(02).
017000*
017100*    ISO-STYLE ANALYSIS TIMESTAMP -- REDEFINES #1.  BUILT FIELD
017200*    BY FIELD IN WS-TIMESTAMP-PARTS, THEN PULLED OUT WHOLE AS 26
017300*    BYTES OF TEXT THROUGH THE REDEFINES FOR MOVING STRAIGHT INTO
017400*    INCIDENT-REC, THE STATE RECORD, AND THE METRICS REPORT.
017500*
017600       01  WS-TIMESTAMP-PARTS.
017700           05  WS-TS-YYYY           PIC 9(04).
017800           05  WS-TS-DASH1          PIC X(01) VALUE "-".
017900           05  WS-TS-MM             PIC 9(02).
018000           05  WS-TS-DASH2          PIC X(01) VALUE "-".
018100           05  WS-TS-DD             PIC 9(02).
018200           05  WS-TS-SPACE          PIC X(01) VALUE SPACE.
018300           05  WS-TS-HH             PIC 9(02).
018400           05  WS-TS-COLON1         PIC X(01) VALUE ":".
018500           05  WS-TS-MIN            PIC 9(02).
018600           05  WS-TS-COLON2         PIC X(01) VALUE ":".
018700           05  WS-TS-SS             PIC 9(02).
018800           05  WS-TS-DOT            PIC X(01) VALUE ".".
018900           05  WS-TS-HSEC           PIC 9(02).
019000           05  FILLER               PIC X(04) VALUE SPACES.
019100       01  WS-TIMESTAMP-TEXT REDEFINES WS-TIMESTAMP-PARTS
019200                                    PIC X(26).
019300*
019400*    ALERT-ELIGIBLE SEVERITY LIST -- REDEFINES #2.  ONLY THESE
019500*    TWO SEVERITIES ARE WORTH WAKING SOMEBODY UP FOR.  SEARCHED
019600*    THE SAME WAY PATSRCH SEARCHES ITS LOADED TABLES, EXCEPT THIS
019700*    ONE IS BUILT FROM VALUE CLAUSES BECAUSE THE LIST IS FIXED.
019800*
019900       01  WS-ALERT-SEVERITY-VALUES.
020000           05  FILLER               PIC X(08) VALUE "CRITICAL".
020100           05  FILLER               PIC X(08) VALUE "HIGH".
020200       01  WS-ALERT-SEVERITY-TABLE REDEFINES
020300               WS-ALERT-SEVERITY-VALUES.
020400           05  WS-ALERT-SEVERITY-ENTRY PIC X(08)
020500                   OCCURS 2 TIMES INDEXED BY ALSV-IDX.
020600*
020700*    SEVERITY NAME/COUNT WORK AREA -- REDEFINES #3 AND #4.  THE
020800*    COUNTS ARE ADDED TO BY NAME IN 600-ACCUM-METRICS AND READ
020900*    BACK BY SUBSCRIPT IN 960-WRITE-METRICS-RPT SO ONE SMALL LOOP
021000*    WRITES ALL FOUR SEVERITY LINES INSTEAD OF FOUR SEPARATE
021100*    PARAGRAPHS.
021200*
021300       01  WS-SEVERITY-NAME-VALUES.
021400           05  FILLER               PIC X(08) VALUE "CRITICAL".
021500           05  FILLER               PIC X(08) VALUE "HIGH".
021600           05  FILLER               PIC X(08) VALUE "MEDIUM".
021700           05  FILLER               PIC X(08) VALUE "LOW".
021800       01  WS-SEVERITY-NAME-TABLE REDEFINES
021900               WS-SEVERITY-NAME-VALUES.
022000           05  WS-SEVERITY-NAME-ENTRY PIC X(08) OCCURS 4 TIMES.
022100*
022200       01  WS-SEVERITY-COUNTS.
022300           05  WS-CRITICAL-TOTAL    PIC 9(06) COMP VALUE 0.
022400           05  WS-HIGH-TOTAL        PIC 9(06) COMP VALUE 0.
022500           05  WS-MEDIUM-TOTAL      PIC 9(06) COMP VALUE 0.
022600           05  WS-LOW-TOTAL         PIC 9(06) COMP VALUE 0.
022700       01  WS-SEVERITY-COUNT-TABLE REDEFINES WS-SEVERITY-COUNTS.
022800           05  WS-SEVERITY-COUNT-ENTRY PIC 9(06) COMP
022900                   OCCURS 4 TIMES.
023000*
023100*    TOP-10 ANOMALY FREQUENCY TABLE -- BUILT AS EACH INCIDENT IS
023200*    PROCESSED, SORTED DESCENDING AT END OF JOB, TOP 5 PRINTED.
023300*
023400       01  WS-ANOMALY-FREQ-TABLE.
023500           05  WS-FREQ-ENTRY OCCURS 10 TIMES INDEXED BY FREQ-IDX.
023600               10  WS-FREQ-TYPE     PIC X(30).
023700               10  WS-FREQ-COUNT    PIC 9(06) COMP.
023800       77  WS-FREQ-ENTRIES-USED     PIC 9(02) COMP VALUE 0.
023900       01  WS-FREQ-SWAP-WORK.
024000           05  WS-FREQ-SWAP-TYPE    PIC X(30).
024100           05  WS-FREQ-SWAP-COUNT   PIC 9(06) COMP.
024200           05  FILLER               PIC X(02) VALUE SPACES.
024300*
024400*    RECEIVING AREA FOR THE CALL TO POLCHECK -- SAME SHAPE AS
024500*    POLCHECK'S OWN LINKAGE SECTION SO THE CALL LINES UP ONE FOR
024600*    ONE.
024700*
024800       01  WS-ANOMALY-TABLE.
024900           05  WS-AN-ENTRY OCCURS 10 TIMES INDEXED BY WS-AN-IDX.
025000               COPY ANOMTBL.
025100       01  WS-ANOMALY-COUNT         PIC 9(02) COMP.
025200       01  WS-OVERALL-SEVERITY      PIC X(08).
025300       01  WS-ESCALATED-FLAG        PIC X(01).
025400           88  WS-INCIDENT-ESCALATED    VALUE "Y".
025500       01  WS-RECOMMENDATION-LINES.
025600           05  WS-RECO-LINE OCCURS 20 TIMES PIC X(80).
025700       01  WS-RECO-LINE-COUNT       PIC 9(02) COMP.
025800       01  WS-POLCHECK-RETURN-CD    PIC S9(04) COMP.
025900*
026000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
026100           05  RECORDS-READ         PIC 9(07) COMP VALUE 0.
026200           05  RECORDS-WRITTEN      PIC 9(07) COMP VALUE 0.
026300           05  WS-NEXT-SEQ-NO       PIC 9(06) COMP VALUE 0.
026400           05  WS-TOTAL-ANALYZED    PIC 9(06) COMP VALUE 0.
026500           05  WS-SUCCESS-COUNT     PIC 9(06) COMP VALUE 0.
026600           05  WS-JOB-ALERT-COUNT   PIC 9(06) COMP VALUE 0.
026700           05  WS-DURATION-SUM      PIC S9(09) COMP-3 VALUE 0.
026800           05  WS-SUCCESS-RATE-PCT  PIC S9(03)V99 COMP-3 VALUE 0.
026900           05  WS-AVG-DURATION      PIC S9(07)V99 COMP-3 VALUE 0.
027000           05  WS-SUB               PIC S9(04) COMP.
027100           05  WS-SUB2              PIC S9(04) COMP.
027200           05  WS-LINE-LTH          PIC S9(04) COMP.
027300           05  WS-PAGES             PIC 9(02) VALUE 1.
027400*
027500       01  MISC-WS-FLDS.
027600           05  WS-LAST-PIPELINE     PIC X(20).
027700           05  WS-RETURN-CD-ED      PIC ZZZ9.
027800           05  WS-FLDLTH-BUFFER     PIC X(255).
027900           05  FILLER               PIC X(02) VALUE SPACES.
028000*
028100*    METRICS REPORT PAGE HEADER
028200*
028300       01  WS-METRICS-HDR-REC.
028400           05  FILLER               PIC X(01) VALUE SPACE.
028500           05  HDR-DATE.
028600               10  HDR-YY           PIC 9(04).
028700               10  FILLER           PIC X(01) VALUE "-".
028800               10  HDR-MM           PIC 9(02).
028900               10  FILLER           PIC X(01) VALUE "-".
029000               10  HDR-DD           PIC 9(02).
029100           05  FILLER               PIC X(10) VALUE SPACES.
029200           05  FILLER               PIC X(40)
029300               VALUE "CI/CD GUARDIAN - METRICS SUMMARY REPORT".
029400           05  FILLER               PIC X(08) VALUE "PAGE:".
029500           05  PAGE-NBR-O           PIC ZZ9.
029600           05  FILLER               PIC X(59) VALUE SPACES.
029700*
029800       01  WS-BLANK-LINE.
029900           05  FILLER               PIC X(132) VALUE SPACES.
030000*
030100       01  WS-TOTAL-LINE.
030200           05  FILLER               PIC X(30)
030300               VALUE "TOTAL PIPELINES ANALYZED:".
030400           05  WS-TOTAL-O           PIC ZZZ,ZZ9.
030500           05  FILLER               PIC X(95) VALUE SPACES.
030600*
030700       01  WS-SEV-LINE.
030800           05  FILLER               PIC X(04) VALUE SPACES.
030900           05  WS-SEV-NAME-O        PIC X(08).
031000           05  FILLER               PIC X(12) VALUE "INCIDENTS:".
031100           05  WS-SEV-CNT-O         PIC ZZZ,ZZ9.
031200           05  FILLER               PIC X(101) VALUE SPACES.
031300*
031400       01  WS-RATE-LINE.
031500           05  FILLER               PIC X(30)
031600               VALUE "SUCCESS RATE PERCENT:".
031700           05  WS-RATE-O            PIC ZZ9.99.
031800           05  FILLER               PIC X(96) VALUE SPACES.
031900*
032000       01  WS-AVGDUR-LINE.
032100           05  FILLER               PIC X(30)
032200               VALUE "AVERAGE DURATION SECONDS:".
032300           05  WS-AVGDUR-O          PIC ZZZ,ZZ9.99.
032400           05  FILLER               PIC X(92) VALUE SPACES.
032500*
032600       01  WS-LASTTS-LINE.
032700           05  FILLER               PIC X(30)
032800               VALUE "LAST ANALYSIS TIMESTAMP:".
032900           05  WS-LASTTS-O          PIC X(26).
033000           05  FILLER               PIC X(76) VALUE SPACES.
033100*
033200       01  WS-TOPHDR-LINE.
033300           05  FILLER               PIC X(132)
033400               VALUE "TOP ANOMALIES THIS RUN".
033500*
033600       01  WS-TOPROW-LINE.
033700           05  FILLER               PIC X(04) VALUE SPACES.
033800           05  WS-TOP-TYPE-O        PIC X(30).
033900           05  FILLER               PIC X(10) VALUE "COUNT:".
034000           05  WS-TOP-CNT-O         PIC ZZZ,ZZ9.
034100           05  FILLER               PIC X(81) VALUE SPACES.
034200*
034300*    ALERT LINES
034400*
034500       01  WS-ALERT-RULE-LINE.
034600           05  FILLER               PIC X(132) VALUE ALL "-".
034700*
034800       01  WS-ALERT-HDR-LINE.
034900           05  FILLER               PIC X(132)
035000               VALUE "CI/CD GUARDIAN ALERT".
035100*
035200       01  WS-ALERT-PIPELINE-LINE.
035300           05  FILLER               PIC X(20) VALUE "Pipeline ID:".
035400           05  WS-AL-PIPELINE-O     PIC X(20).
035500           05  FILLER               PIC X(92) VALUE SPACES.
035600*
035700       01  WS-ALERT-SEVERITY-LINE.
035800           05  FILLER               PIC X(20) VALUE "Severity:".
035900           05  WS-AL-SEVERITY-O     PIC X(08).
036000           05  FILLER               PIC X(104) VALUE SPACES.
036100*
036200       01  WS-ALERT-BRANCH-LINE.
036300           05  FILLER               PIC X(20) VALUE "Branch:".
036400           05  WS-AL-BRANCH-O       PIC X(30).
036500           05  FILLER               PIC X(82) VALUE SPACES.
036600*
036700       01  WS-ALERT-COMMIT-LINE.
036800           05  FILLER               PIC X(20) VALUE "Commit:".
036900           05  WS-AL-COMMIT-O       PIC X(08).
037000           05  FILLER               PIC X(104) VALUE SPACES.
037100*
037200       01  WS-ALERT-ANOMCNT-LINE.
037300           05  FILLER               PIC X(26)
037400               VALUE "Anomalies Detected:".
037500           05  WS-AL-ANOMCNT-O      PIC ZZ9.
037600           05  FILLER               PIC X(103) VALUE SPACES.
037700*
037800       01  WS-ALERT-BULLET-LINE.
037900           05  WS-AL-BULLET-DASH    PIC X(02) VALUE "- ".
038000           05  WS-AL-BULLET-TEXT    PIC X(78).
038100           05  FILLER               PIC X(52) VALUE SPACES.
038200*
038300       01  WS-ALERT-RECOHDR-LINE.
038400           05  FILLER               PIC X(132)
038500               VALUE "Recommendation:".
038600*
038700       01  WS-ALERT-FOOTER-LINE.
038800           05  FILLER               PIC X(132)
038900               VALUE "CI/CD GUARDIAN AGENT".
039000
039100       PROCEDURE DIVISION.
039200
039300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039400           PERFORM 100-MAINLINE THRU 100-EXIT
039500                   UNTIL NO-MORE-DATA.
039600           PERFORM 999-CLEANUP THRU 999-EXIT.
039700           MOVE +0 TO RETURN-CODE.
039800           GOBACK.
039900*
040000       000-HOUSEKEEPING.
040100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040200           DISPLAY "******** BEGIN JOB PIPANLZ ********".
040300           ACCEPT WS-ACCEPT-DATE-FIELDS FROM DATE.
040400           ACCEPT WS-ACCEPT-TIME-FIELDS FROM TIME.
040500*    Y2K+ WINDOWING -- A 2-DIGIT YEAR BELOW 50 IS 20XX, ELSE 19XX
040600           IF WS-ACCEPT-YY < 50
040700               COMPUTE WS-TS-YYYY = 2000 + WS-ACCEPT-YY
040800           ELSE
040900               COMPUTE WS-TS-YYYY = 1900 + WS-ACCEPT-YY
041000           END-IF.
041100           MOVE WS-ACCEPT-MM TO WS-TS-MM.
041200           MOVE WS-ACCEPT-DD TO WS-TS-DD.
041300           MOVE WS-ACCEPT-HH TO WS-TS-HH.
041400           MOVE WS-ACCEPT-MIN TO WS-TS-MIN.
041500           MOVE WS-ACCEPT-SS TO WS-TS-SS.
041600           MOVE WS-ACCEPT-HSEC TO WS-TS-HSEC.
041700           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
041800                      WS-ANOMALY-FREQ-TABLE
041900                      WS-SEVERITY-COUNTS.
042000           MOVE ZERO TO WS-FREQ-ENTRIES-USED.
042100           PERFORM 800-OPEN-FILES THRU 800-EXIT.
042200           PERFORM 900-READ-PIPELINE THRU 900-EXIT.
042300           IF NO-MORE-DATA
042400               MOVE "EMPTY PIPELINE INPUT FILE" TO ABEND-REASON
042500               MOVE ZERO TO EXPECTED-VAL
042600               MOVE SPACES TO ACTUAL-VAL
042700               GO TO 1000-ABEND-RTN.
042800       000-EXIT.
042900           EXIT.
043000*
043100       100-MAINLINE.
043200           MOVE "100-MAINLINE" TO PARA-NAME.
043300           PERFORM 200-RUN-POLICY-CHECKS THRU 200-EXIT.
043400           PERFORM 300-UPDATE-STATE THRU 300-EXIT.
043500           PERFORM 400-WRITE-INCIDENT THRU 400-EXIT.
043600           PERFORM 500-NOTIFY-RTN THRU 500-EXIT.
043700           PERFORM 600-ACCUM-METRICS THRU 600-EXIT.
043800           PERFORM 900-READ-PIPELINE THRU 900-EXIT.
043900       100-EXIT.
044000           EXIT.
044100*
044200       200-RUN-POLICY-CHECKS.
044300           MOVE "200-RUN-POLICY-CHECKS" TO PARA-NAME.
044400           CALL "POLCHECK" USING PIPELINE-REC,
044500               WS-ANOMALY-TABLE,
044600               WS-ANOMALY-COUNT,
044700               WS-OVERALL-SEVERITY,
044800               WS-ESCALATED-FLAG,
044900               WS-RECOMMENDATION-LINES,
045000               WS-RECO-LINE-COUNT,
045100               WS-POLCHECK-RETURN-CD.
045200           IF WS-POLCHECK-RETURN-CD NOT = ZERO
045300               MOVE "POLCHECK RETURNED BAD RETURN CODE"
045400                   TO ABEND-REASON
045500               MOVE ZERO TO EXPECTED-VAL
045600               MOVE WS-POLCHECK-RETURN-CD TO WS-RETURN-CD-ED
045700               MOVE WS-RETURN-CD-ED TO ACTUAL-VAL
045800               GO TO 1000-ABEND-RTN.
045900       200-EXIT.
046000           EXIT.
046100*
046200       300-UPDATE-STATE.
046300           MOVE "300-UPDATE-STATE" TO PARA-NAME.
046400           MOVE PL-PIPELINE-ID TO WS-LAST-PIPELINE.
046500           ADD 1 TO WS-TOTAL-ANALYZED.
046600           IF WS-INCIDENT-ESCALATED
046700               ADD 1 TO WS-JOB-ALERT-COUNT.
046800       300-EXIT.
046900           EXIT.
047000*
047100       400-WRITE-INCIDENT.
047200           MOVE "400-WRITE-INCIDENT" TO PARA-NAME.
047300           ADD 1 TO WS-NEXT-SEQ-NO.
047400           MOVE WS-NEXT-SEQ-NO TO IN-SEQ-NO.
047500           MOVE PL-PIPELINE-ID TO IN-PIPELINE-ID.
047600           MOVE WS-TIMESTAMP-TEXT TO IN-TIMESTAMP.
047700           MOVE PL-STATUS TO IN-STATUS.
047800           MOVE WS-OVERALL-SEVERITY TO IN-SEVERITY.
047900           MOVE PL-DURATION-SECONDS TO IN-DURATION-SECONDS.
048000           MOVE PL-BRANCH TO IN-BRANCH.
048100           MOVE PL-COMMIT-SHA TO IN-COMMIT-SHA.
048200           MOVE WS-ANOMALY-COUNT TO IN-ANOMALY-COUNT.
048300           IF WS-ANOMALY-COUNT > 0
048400               MOVE AN-TYPE(1) TO IN-ANOMALY-TYPES(1)
048500           ELSE
048600               MOVE SPACES TO IN-ANOMALY-TYPES(1).
048700           MOVE WS-ESCALATED-FLAG TO IN-ESCALATED-FLAG.
048800           WRITE INCIDENT-REC.
048900           ADD 1 TO RECORDS-WRITTEN.
049000       400-EXIT.
049100           EXIT.
049200*
049300       500-NOTIFY-RTN.
049400           MOVE "500-NOTIFY-RTN" TO PARA-NAME.
049500           MOVE "N" TO WS-ALERT-ELIGIBLE-SW.
049600           IF WS-ANOMALY-COUNT > 0
049700               PERFORM 510-SEARCH-ALERT-SEVERITY THRU 510-EXIT
049800               IF WS-ALERT-ELIGIBLE
049900                   PERFORM 520-WRITE-ALERT-BLOCK THRU 520-EXIT.
050000       500-EXIT.
050100           EXIT.
050200*
050300       510-SEARCH-ALERT-SEVERITY.
050400           SET ALSV-IDX TO 1.
050500           SEARCH WS-ALERT-SEVERITY-ENTRY
050600               AT END
050700                   MOVE "N" TO WS-ALERT-ELIGIBLE-SW
050800               WHEN WS-ALERT-SEVERITY-ENTRY(ALSV-IDX) =
050900                                            WS-OVERALL-SEVERITY
051000                   MOVE "Y" TO WS-ALERT-ELIGIBLE-SW.
051100       510-EXIT.
051200           EXIT.
051300*
051400       520-WRITE-ALERT-BLOCK.
051500           MOVE "520-WRITE-ALERT-BLOCK" TO PARA-NAME.
051600           WRITE ALERT-REC FROM WS-ALERT-RULE-LINE.
051700           WRITE ALERT-REC FROM WS-ALERT-HDR-LINE.
051800           MOVE PL-PIPELINE-ID TO WS-AL-PIPELINE-O.
051900           WRITE ALERT-REC FROM WS-ALERT-PIPELINE-LINE.
052000           MOVE WS-OVERALL-SEVERITY TO WS-AL-SEVERITY-O.
052100           WRITE ALERT-REC FROM WS-ALERT-SEVERITY-LINE.
052200           MOVE PL-BRANCH TO WS-AL-BRANCH-O.
052300           WRITE ALERT-REC FROM WS-ALERT-BRANCH-LINE.
052400           MOVE PL-COMMIT-SHA(1:8) TO WS-AL-COMMIT-O.
052500           WRITE ALERT-REC FROM WS-ALERT-COMMIT-LINE.
052600           MOVE WS-ANOMALY-COUNT TO WS-AL-ANOMCNT-O.
052700           WRITE ALERT-REC FROM WS-ALERT-ANOMCNT-LINE.
052800           PERFORM 530-WRITE-ALERT-BULLET THRU 530-EXIT
052900               VARYING WS-AN-IDX FROM 1 BY 1
053000               UNTIL WS-AN-IDX > WS-ANOMALY-COUNT.
053100           WRITE ALERT-REC FROM WS-ALERT-RECOHDR-LINE.
053200           PERFORM 540-WRITE-RECO-LINE THRU 540-EXIT
053300               VARYING WS-SUB FROM 1 BY 1
053400               UNTIL WS-SUB > WS-RECO-LINE-COUNT.
053500           WRITE ALERT-REC FROM WS-ALERT-FOOTER-LINE.
053600           WRITE ALERT-REC FROM WS-BLANK-LINE.
053700       520-EXIT.
053800           EXIT.
053900*
054000       530-WRITE-ALERT-BULLET.
054100           MOVE SPACES TO WS-FLDLTH-BUFFER.
054200           MOVE AN-DESCRIPTION(WS-AN-IDX) TO WS-FLDLTH-BUFFER.
054300           MOVE ZERO TO WS-LINE-LTH.
054400           CALL "FLDLTH" USING WS-FLDLTH-BUFFER, WS-LINE-LTH.
054500           MOVE SPACES TO WS-ALERT-BULLET-LINE.
054600           IF WS-LINE-LTH > 0
054700               MOVE WS-FLDLTH-BUFFER(1:WS-LINE-LTH)
054800                   TO WS-AL-BULLET-TEXT.
054900           WRITE ALERT-REC FROM WS-ALERT-BULLET-LINE.
055000       530-EXIT.
055100           EXIT.
055200*
055300       540-WRITE-RECO-LINE.
055400           WRITE ALERT-REC FROM WS-RECO-LINE(WS-SUB).
055500       540-EXIT.
055600           EXIT.
055700*
055800       600-ACCUM-METRICS.
055900           MOVE "600-ACCUM-METRICS" TO PARA-NAME.
056000           ADD PL-DURATION-SECONDS TO WS-DURATION-SUM.
056100           IF WS-ANOMALY-COUNT = ZERO
056200               ADD 1 TO WS-SUCCESS-COUNT.
056300           IF WS-OVERALL-SEVERITY = "CRITICAL"
056400               ADD 1 TO WS-CRITICAL-TOTAL
056500           ELSE
056600               IF WS-OVERALL-SEVERITY = "HIGH"
056700                   ADD 1 TO WS-HIGH-TOTAL
056800               ELSE
056900                   IF WS-OVERALL-SEVERITY = "MEDIUM"
057000                       ADD 1 TO WS-MEDIUM-TOTAL
057100                   ELSE
057200                       IF WS-OVERALL-SEVERITY = "LOW"
057300                           ADD 1 TO WS-LOW-TOTAL.
057400           PERFORM 610-ACCUM-ANOMALY-FREQ THRU 610-EXIT
057500               VARYING WS-AN-IDX FROM 1 BY 1
057600               UNTIL WS-AN-IDX > WS-ANOMALY-COUNT.
057700       600-EXIT.
057800           EXIT.
057900*
058000       610-ACCUM-ANOMALY-FREQ.
058100           MOVE "N" TO WS-FREQ-FOUND-SW.
058200           IF WS-FREQ-ENTRIES-USED > 0
058300               SET FREQ-IDX TO 1
058400               SEARCH WS-FREQ-ENTRY
058500                   AT END
058600                       CONTINUE
058700                   WHEN WS-FREQ-TYPE(FREQ-IDX) =
058800                                        AN-TYPE(WS-AN-IDX)
058900                       ADD 1 TO WS-FREQ-COUNT(FREQ-IDX)
059000                       MOVE "Y" TO WS-FREQ-FOUND-SW.
059100           IF NOT WS-FREQ-FOUND AND WS-FREQ-ENTRIES-USED < 10
059200               ADD 1 TO WS-FREQ-ENTRIES-USED
059300               MOVE AN-TYPE(WS-AN-IDX)
059400                   TO WS-FREQ-TYPE(WS-FREQ-ENTRIES-USED)
059500               MOVE 1 TO WS-FREQ-COUNT(WS-FREQ-ENTRIES-USED).
059600       610-EXIT.
059700           EXIT.
059800*
059900       800-OPEN-FILES.
060000           MOVE "800-OPEN-FILES" TO PARA-NAME.
060100           OPEN INPUT PIPELINE-FILE.
060200           OPEN OUTPUT INCIDENT-FILE, ALERT-FILE, METRICS-FILE,
060300                        STATE-FILE, SYSOUT.
060400       800-EXIT.
060500           EXIT.
060600*
060700       850-CLOSE-FILES.
060800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
060900           CLOSE PIPELINE-FILE, INCIDENT-FILE, ALERT-FILE,
061000                 METRICS-FILE, STATE-FILE, SYSOUT.
061100       850-EXIT.
061200           EXIT.
061300*
061400       900-READ-PIPELINE.
061500           MOVE "900-READ-PIPELINE" TO PARA-NAME.
061600           READ PIPELINE-FILE
061700               AT END
061800                   MOVE "N" TO MORE-DATA-SW
061900                   GO TO 900-EXIT
062000           END-READ.
062100           ADD 1 TO RECORDS-READ.
062200       900-EXIT.
062300           EXIT.
062400*
062500       950-SORT-TOP-ANOMALIES.
062600           MOVE "N" TO WS-SORT-DONE-SW.
062700           PERFORM 955-SORT-ONE-PASS THRU 955-EXIT
062800               UNTIL SORT-PASS-DONE.
062900       950-EXIT.
063000           EXIT.
063100*
063200       955-SORT-ONE-PASS.
063300           MOVE "Y" TO WS-SORT-DONE-SW.
063400           IF WS-FREQ-ENTRIES-USED > 1
063500               PERFORM 958-COMPARE-ADJACENT THRU 958-EXIT
063600                   VARYING FREQ-IDX FROM 1 BY 1
063700                   UNTIL FREQ-IDX > WS-FREQ-ENTRIES-USED - 1.
063800       955-EXIT.
063900           EXIT.
064000*
064100       958-COMPARE-ADJACENT.
064200           IF WS-FREQ-COUNT(FREQ-IDX) < WS-FREQ-COUNT(FREQ-IDX + 1)
064300               MOVE WS-FREQ-TYPE(FREQ-IDX)  TO WS-FREQ-SWAP-TYPE
064400               MOVE WS-FREQ-COUNT(FREQ-IDX) TO WS-FREQ-SWAP-COUNT
064500               MOVE WS-FREQ-TYPE(FREQ-IDX + 1)
064600                   TO WS-FREQ-TYPE(FREQ-IDX)
064700               MOVE WS-FREQ-COUNT(FREQ-IDX + 1)
064800                   TO WS-FREQ-COUNT(FREQ-IDX)
064900               MOVE WS-FREQ-SWAP-TYPE
065000                   TO WS-FREQ-TYPE(FREQ-IDX + 1)
065100               MOVE WS-FREQ-SWAP-COUNT
065200                   TO WS-FREQ-COUNT(FREQ-IDX + 1)
065300               MOVE "N" TO WS-SORT-DONE-SW.
065400       958-EXIT.
065500           EXIT.
065600*
065700       960-WRITE-METRICS-RPT.
065800           MOVE "960-WRITE-METRICS-RPT" TO PARA-NAME.
065900           MOVE WS-TS-YYYY TO HDR-YY.
066000           MOVE WS-TS-MM TO HDR-MM.
066100           MOVE WS-TS-DD TO HDR-DD.
066200           MOVE WS-PAGES TO PAGE-NBR-O.
066300           WRITE METRICS-REC FROM WS-METRICS-HDR-REC
066400               AFTER ADVANCING NEXT-PAGE.
066500           WRITE METRICS-REC FROM WS-BLANK-LINE.
066600           MOVE WS-TOTAL-ANALYZED TO WS-TOTAL-O.
066700           WRITE METRICS-REC FROM WS-TOTAL-LINE.
066800           PERFORM 965-WRITE-SEVERITY-LINE THRU 965-EXIT
066900               VARYING WS-SUB FROM 1 BY 1
067000               UNTIL WS-SUB > 4.
067100           MOVE WS-SUCCESS-RATE-PCT TO WS-RATE-O.
067200           WRITE METRICS-REC FROM WS-RATE-LINE.
067300           MOVE WS-AVG-DURATION TO WS-AVGDUR-O.
067400           WRITE METRICS-REC FROM WS-AVGDUR-LINE.
067500           MOVE WS-TIMESTAMP-TEXT TO WS-LASTTS-O.
067600           WRITE METRICS-REC FROM WS-LASTTS-LINE.
067700           WRITE METRICS-REC FROM WS-BLANK-LINE.
067800           WRITE METRICS-REC FROM WS-TOPHDR-LINE.
067900           IF WS-FREQ-ENTRIES-USED > 5
068000               MOVE 5 TO WS-SUB2
068100           ELSE
068200               MOVE WS-FREQ-ENTRIES-USED TO WS-SUB2.
068300           IF WS-SUB2 > 0
068400               PERFORM 968-WRITE-TOP-ROW THRU 968-EXIT
068500                   VARYING FREQ-IDX FROM 1 BY 1
068600                   UNTIL FREQ-IDX > WS-SUB2.
068700       960-EXIT.
068800           EXIT.
068900*
069000       965-WRITE-SEVERITY-LINE.
069100           MOVE WS-SEVERITY-NAME-ENTRY(WS-SUB) TO WS-SEV-NAME-O.
069200           MOVE WS-SEVERITY-COUNT-ENTRY(WS-SUB) TO WS-SEV-CNT-O.
069300           WRITE METRICS-REC FROM WS-SEV-LINE.
069400       965-EXIT.
069500           EXIT.
069600*
069700       968-WRITE-TOP-ROW.
069800           MOVE WS-FREQ-TYPE(FREQ-IDX) TO WS-TOP-TYPE-O.
069900           MOVE WS-FREQ-COUNT(FREQ-IDX) TO WS-TOP-CNT-O.
070000           WRITE METRICS-REC FROM WS-TOPROW-LINE.
070100       968-EXIT.
070200           EXIT.
070300*
070400       970-WRITE-STATE-FILE.
070500           MOVE "970-WRITE-STATE-FILE" TO PARA-NAME.
070600           MOVE WS-LAST-PIPELINE TO ST-LAST-PIPELINE.
070700           MOVE WS-TIMESTAMP-TEXT TO ST-LAST-ANALYZED.
070800           MOVE WS-TOTAL-ANALYZED TO ST-TOTAL-ANALYZED.
070900           MOVE WS-JOB-ALERT-COUNT TO ST-ALERT-COUNT.
071000           WRITE GUARDIAN-STATE-REC.
071100       970-EXIT.
071200           EXIT.
071300*
071400       999-CLEANUP.
071500           MOVE "999-CLEANUP" TO PARA-NAME.
071600           IF WS-TOTAL-ANALYZED = ZERO
071700               MOVE 100.00 TO WS-SUCCESS-RATE-PCT
071800               MOVE ZERO TO WS-AVG-DURATION
071900           ELSE
072000               COMPUTE WS-SUCCESS-RATE-PCT ROUNDED =
072100                   (WS-SUCCESS-COUNT / WS-TOTAL-ANALYZED) * 100
072200               COMPUTE WS-AVG-DURATION ROUNDED =
072300                   WS-DURATION-SUM / WS-TOTAL-ANALYZED
072400           END-IF.
072500           PERFORM 950-SORT-TOP-ANOMALIES THRU 950-EXIT.
072600           PERFORM 960-WRITE-METRICS-RPT THRU 960-EXIT.
072700           PERFORM 970-WRITE-STATE-FILE THRU 970-EXIT.
072800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072900           DISPLAY "** PIPELINE RUNS ANALYZED **".
073000           DISPLAY WS-TOTAL-ANALYZED.
073100           DISPLAY "** INCIDENTS ESCALATED **".
073200           DISPLAY WS-JOB-ALERT-COUNT.
073300           DISPLAY "******** NORMAL END OF JOB PIPANLZ ********".
073400       999-EXIT.
073500           EXIT.
073600*
073700       1000-ABEND-RTN.
073800           WRITE SYSOUT-REC FROM ABEND-REC.
073900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074000           DISPLAY "*** ABNORMAL END OF JOB-PIPANLZ ***" UPON
074100               CONSOLE.
074200           DIVIDE ZERO-VAL INTO ONE-VAL.
