000100******************************************************************
000200*    COPYBOOK    ABNDREC
000300*    DDS0001.GUARDIAN.COPYLIB(ABNDREC)
000400*
000500*    COMMON ABEND-TRACE RECORD.  EVERY GUARDIAN JOB STEP MOVES
000600*    ITS CURRENT PARAGRAPH NAME INTO PARA-NAME ON ENTRY TO EACH
000700*    PARAGRAPH SO THAT IF 1000-ABEND-RTN FIRES, THE SYSOUT LINE
000800*    IT WRITES TELLS THE OPERATOR WHERE THE JOB WAS WHEN IT DIED.
000900*
001000*    HISTORY OF CHANGE
001100*    ----------------
001200*    01/09/89  JS   ORIGINAL COPYBOOK, LIFTED FROM THE PATIENT    CR010989
001300*                   SYSTEM'S COMMON ABEND HANDLING
001400*    02/18/89  MDP  ADAPTED FOR THE GUARDIAN JOB STREAM (REQ      CR021889
001500*                   40552) -- FIELD LAYOUT UNCHANGED
001600******************************************************************
001700 01  ABEND-REC.
001800     05  PARA-NAME               PIC X(30).
001900     05  ABEND-REASON            PIC X(40).
002000     05  EXPECTED-VAL            PIC X(10).
002100     05  ACTUAL-VAL              PIC X(10).
002200     05  FILLER                  PIC X(10).
