000100******************************************************************
000200*    COPYBOOK    ANOMTBL
000300*    DDS0001.GUARDIAN.COPYLIB(ANOMTBL)
000400*
000500*    ONE ANOMALY (POLICY VIOLATION) DETECTED AGAINST A SINGLE
000600*    PIPELINE RUN.  NEVER WRITTEN TO A FILE BY ITSELF -- IT IS
000700*    BUILT BY POLCHECK INTO AN OCCURS TABLE AND PASSED BACK TO
000800*    PIPANLZ ON THE CALL, WHICH SERIALIZES IT INTO INCIDENT-REC
000900*    AND THE ALERT BLOCK.
001000*
001100*    THIS MEMBER CARRIES ONLY THE DETAIL FIELDS -- THE INCLUDING
001200*    PROGRAM SUPPLIES ITS OWN 05-LEVEL TABLE-ENTRY HEADER (AND
001300*    OCCURS/INDEXED BY CLAUSE) AHEAD OF THE COPY STATEMENT, E.G.
001400*
001500*        05  AN-ENTRY-LK OCCURS 10 TIMES INDEXED BY AN-IDX.
001600*            COPY ANOMTBL.
001700*
001800*    HISTORY OF CHANGE
001900*    ----------------
002000*    02/18/89  MDP  ORIGINAL COPYBOOK (REQ 40552)                 REQ40552
002100*    07/11/06  RBW  WIDENED AN-DESCRIPTION TO X(80) TO CARRY      CR071106
002200*                   ACTUAL/THRESHOLD VALUES IN THE TEXT
002300******************************************************************
002400     10  AN-TYPE                 PIC X(30).
002500     10  AN-SEVERITY             PIC X(08).
002600     10  AN-DESCRIPTION          PIC X(80).
002700     10  FILLER                  PIC X(02).
