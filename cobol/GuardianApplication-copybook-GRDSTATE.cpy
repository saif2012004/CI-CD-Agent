000100******************************************************************
000200*    COPYBOOK    GRDSTATE
000300*    DDS0001.GUARDIAN.COPYLIB(GRDSTATE)
000400*
000500*    SHORT-TERM RUNNING STATE FOR THE GUARDIAN JOB STREAM.
000600*    SINGLE RECORD, REWRITTEN WHOLE AT END OF EVERY PIPANLZ RUN
000700*    SO THE NEXT RUN (OR AN OPERATOR LOOKING AT THE LISTING) CAN
000800*    SEE WHAT WAS LAST ANALYZED WITHOUT OPENING THE INCIDENT FILE.
001000*
001100*    HISTORY OF CHANGE
001200*    ----------------
001300*    02/18/89  MDP  ORIGINAL COPYBOOK (REQ 40552)                 REQ40552
001400******************************************************************
001500 01  GUARDIAN-STATE-REC.
001600     05  ST-LAST-PIPELINE        PIC X(20).
001700     05  ST-LAST-ANALYZED        PIC X(26).
001800     05  ST-TOTAL-ANALYZED       PIC 9(06).
001900     05  ST-ALERT-COUNT          PIC 9(06).
002000     05  FILLER                  PIC X(02).
